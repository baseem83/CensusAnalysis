000100*===============================================================*
000200* PROGRAM NAME:    CENSRPT
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/84  ED ACKERMAN    CREATED.  PRINTS THE STATE SUMMARY
000900*                          FILE PRODUCED OVERNIGHT BY CENSUSAN
001000*                          FOR THE STATS DIVISION'S MORNING RUN.
001100* 10/15/87  P. DELACRUZ    CR-1206 - ADDED CHILD POVERTY PCT
001200*                          COLUMN AT STATS DIVISION REQUEST.
001300* 02/11/92  T. OYELARAN    CR-1360 - HEADING NOW SHOWS THE DD
001400*                          NAME OF THE SUMMARY FILE BEING READ;
001500*                          OPERATORS WERE MIXING UP RERUN COPIES.
001600* 08/30/96  ED ACKERMAN    CR-1498 - POPULATION COLUMNS WIDENED
001700*                          AND COMMA-EDITED; 8-DIGIT STATES WERE
001800*                          RUNNING TOGETHER ON THE PRINTOUT.
001900* 12/29/98  ED ACKERMAN    CR-1611 - Y2K REVIEW: ACCEPT FROM DATE
002000*                          ONLY RETURNS A 2-DIGIT YEAR.  ADDED
002100*                          9200-WINDOW-THE-RUN-YEAR SO THE
002200*                          HEADING PRINTS A 4-DIGIT YEAR.
002300* 05/07/03  T. OYELARAN    CR-1719 - SUPPRESS REPORT FOOTER WHEN
002400*                          THE SUMMARY FILE IS COMPLETELY EMPTY;
002500*                          WAS PRINTING A BLANK HEADING PAGE.
002510* 09/14/05  P. DELACRUZ    CR-1803 - ADDED OPTIONAL RECORD LIMIT
002520*                          PARM CARD TO MATCH CENSUSAN; STATS
002530*                          WANTED TO SAMPLE LARGE SUMMARY FILES
002540*                          WITHOUT PRINTING THE WHOLE THING.
002550* 03/02/07  T. OYELARAN    CR-1861 - ADDED DASHED RULE LINE UNDER
002560*                          THE COLUMN HEADINGS; AUDIT REVIEW SAID
002570*                          THE REPORT WAS HARD TO READ WITHOUT ONE
002580* 06/03/09  P. DELACRUZ    CR-1956 - REMOVED THE STATES-PRINTED
002590*                          FOOTER LINE (AND WS-ANY-RECORDS-SW).
002591*                          STATS DIVISION WANTS A STRAIGHT DETAIL
002592*                          LISTING WITH NO TOTAL OF ANY KIND ON IT
002593* 06/10/09  P. DELACRUZ    CR-1957 - WRAPPED THREE HEADING-LINE-3
002594*                          VALUE CLAUSES THAT RAN PAST COLUMN 72;
002595*                          THE COMPILER WAS NEVER SEEING THE
002596*                          CLOSING QUOTE ON THOSE THREE LITERALS.
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    CENSRPT.
002900 AUTHOR.        ED ACKERMAN.
003000 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003100 DATE-WRITTEN.  04/02/84.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500* THIS IS THE REPORT STAGE OF THE NIGHTLY CENSUS POVERTY-       *
003600* ESTIMATE JOB.  IT READS THE STATE SUMMARY FILE (DD SUMMIN)    *
003700* WRITTEN BY CENSUSAN AND PRINTS ONE LINE PER STATE, IN THE     *
003800* ORDER THE STATES APPEAR ON THE SUMMARY FILE, SHOWING TOTAL    *
003900* POPULATION, CHILD POPULATION, CHILD POVERTY POPULATION, AND   *
004000* THE CHILD POVERTY PERCENTAGE CARRIED ON THE SUMMARY RECORD.   *
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
004910     CLASS DIGITS-ONLY IS '0' THRU '9'.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT STATE-SUMMARY-FILE ASSIGN TO SUMMIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS SUMMIN-STATUS.
005700*
005800     SELECT PRINT-FILE ASSIGN TO SYSLST
005900         FILE STATUS IS SYSLST-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  STATE-SUMMARY-FILE
006600     RECORDING MODE IS F.
006700 COPY CENSS.
006800*---------------------------------------------------------------*
006900 FD  PRINT-FILE RECORDING MODE F.
007000 01  PRINT-RECORD.
007100*    05 CC                           PIC X(01).
007200     05 PRINT-LINE                   PIC X(131).
007300     05 FILLER                       PIC X(01).
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700 01  WS-SWITCHES-MISC-FIELDS.
007800*---------------------------------------------------------------*
007900     05  SUMMIN-STATUS               PIC 99.
008000         88  SUMMIN-OK                         VALUE 00.
008100     05  SYSLST-STATUS               PIC 99.
008200         88  SYSLST-OK                         VALUE 00.
008300     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
008400         88  END-OF-FILE                       VALUE 'Y'.
008500     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
008600         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
008810     05  WS-LIMIT-GIVEN-SW           PIC X(01) VALUE 'N'.         CRPT0002
008820         88  WS-LIMIT-GIVEN                     VALUE 'Y'.        CRPT0002
008900     05  FILLER                      PIC X(11) VALUE SPACE.
009000*---------------------------------------------------------------*
009010 01  WS-PARM-FIELDS.                                              CRPT0002
009020*---------------------------------------------------------------*
009030     05  WS-LIMIT-PARM               PIC X(08) VALUE SPACE.       CRPT0002
009040     05  WS-LIMIT-VALUE              PIC 9(08) COMP VALUE ZERO.   CRPT0002
009050     05  FILLER                      PIC X(04) VALUE SPACE.
009060*---------------------------------------------------------------*
009100 01  WS-COUNTER-FIELDS.
009200*---------------------------------------------------------------*
009310     05  WS-RECORDS-READ-CT          PIC 9(09) COMP VALUE ZERO.   CRPT0002
009400     05  FILLER                      PIC X(10) VALUE SPACE.
009500*---------------------------------------------------------------*
009510 01  WS-EDIT-WORK-FIELDS.                                         CRPT0002
009520*---------------------------------------------------------------*
009530     05  WS-EDIT-INPUT               PIC X(08) VALUE SPACE.       CRPT0002
009540     05  WS-EDIT-OUTPUT              PIC 9(08) COMP VALUE ZERO.   CRPT0002
009550     05  WS-EDIT-SUB                 PIC 9(02) COMP VALUE ZERO.   CRPT0002
009560     05  WS-EDIT-CHAR                PIC X(01) VALUE SPACE.       CRPT0002
009570     05  WS-EDIT-DIGIT               PIC 9(01) VALUE ZERO.        CRPT0002
009580     05  FILLER                      PIC X(06) VALUE SPACE.
009590*---------------------------------------------------------------*
009600 01  HEADING-LINES.
009700*---------------------------------------------------------------*
009800     05  HEADING-LINE-1.
009900         10  FILLER              PIC X(20) VALUE
010000             'STATE CENSUS ANALYSIS REPORT'.
010100         10  FILLER              PIC X(40) VALUE SPACE.
010200         10  FILLER              PIC X(08) VALUE 'RUN DATE'.
010300         10  HL1-MONTH-OUT       PIC 99.
010400         10  FILLER              PIC X(01) VALUE '/'.
010500         10  HL1-DAY-OUT         PIC 99.
010600         10  FILLER              PIC X(01) VALUE '/'.
010700         10  HL1-YEAR-OUT        PIC 9999.
010800         10  FILLER              PIC X(05) VALUE SPACE.
010900         10  FILLER              PIC X(06) VALUE 'PAGE: '.
011000         10  HL1-PAGE-COUNT      PIC ZZ9.
011100         10  FILLER              PIC X(31) VALUE SPACE.
011200     05  HEADING-LINE-1-R
011300         REDEFINES HEADING-LINE-1   PIC X(123).
011400     05  HEADING-LINE-2.
011500         10  FILLER              PIC X(08) VALUE 'SUMMARY '.
011600         10  FILLER              PIC X(06) VALUE 'FILE: '.
011700         10  HL2-SUMMIN-DDNAME   PIC X(08) VALUE 'SUMMIN'.
011800         10  FILLER              PIC X(110) VALUE SPACE.
011900     05  HEADING-LINE-3.
012000         10  FILLER              PIC X(05)  VALUE 'STATE'.
012100         10  FILLER              PIC X(05)  VALUE SPACE.
012200         10  FILLER              PIC X(16) VALUE                  CRPT0004
012210             'TOTAL POPULATION'.                                  CRPT0004
012300         10  FILLER              PIC X(04) VALUE SPACE.
012400         10  FILLER              PIC X(16) VALUE                  CRPT0004
012410             'CHILD POPULATION'.                                  CRPT0004
012500         10  FILLER              PIC X(04) VALUE SPACE.
012600         10  FILLER              PIC X(24) VALUE
012700             'CHILD POVERTY POPULATION'.
012800         10  FILLER              PIC X(04) VALUE SPACE.
012900         10  FILLER              PIC X(16) VALUE                  CRPT0004
012910             'CHILD POVERTY PCT'.                                 CRPT0004
013000         10  FILLER              PIC X(38) VALUE SPACE.
013010*CR-1861 - DASHED RULE LINE, SAME WIDTHS AS HEADING-LINE-3.       CRPT0003
013020     05  HEADING-LINE-4.                                          CRPT0003
013030         10  FILLER              PIC X(05) VALUE '-----'.         CRPT0003
013040         10  FILLER              PIC X(05) VALUE SPACE.
013050         10  FILLER              PIC X(16) VALUE                  CRPT0003
013051             '----------------'.
013060         10  FILLER              PIC X(04) VALUE SPACE.
013070         10  FILLER              PIC X(16) VALUE                  CRPT0003
013071             '----------------'.
013080         10  FILLER              PIC X(04) VALUE SPACE.
013090         10  FILLER              PIC X(24) VALUE                  CRPT0003
013091             '------------------------'.
013092         10  FILLER              PIC X(04) VALUE SPACE.
013093         10  FILLER              PIC X(16) VALUE                  CRPT0003
013094             '----------------'.
013095         10  FILLER              PIC X(38) VALUE SPACE.
013096     05  HEADING-LINE-4-R                                         CRPT0003
013097         REDEFINES HEADING-LINE-4   PIC X(132).                   CRPT0003
013100*---------------------------------------------------------------*
013200 01  PRINT-LINES.
013300*---------------------------------------------------------------*
013400     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
013500*---------------------------------------------------------------*
013600     05  DETAIL-LINE-1.
013700         10  DL1-STATE-CODE          PIC 99.
013800         10  FILLER                  PIC X(08) VALUE SPACE.
013900         10  DL1-TOTAL-POPULATION    PIC ZZZ,ZZZ,ZZ9.
014000         10  FILLER                  PIC X(08) VALUE SPACE.
014100         10  DL1-CHILD-POPULATION    PIC ZZZ,ZZZ,ZZ9.
014200         10  FILLER                  PIC X(10) VALUE SPACE.
014300         10  DL1-CHILD-POVERTY-POP   PIC ZZZ,ZZZ,ZZ9.
014400         10  FILLER                  PIC X(14) VALUE SPACE.
014500         10  DL1-CHILD-POVERTY-PCT   PIC ZZ9.99.
014600         10  FILLER                  PIC X(44) VALUE SPACE.
014700*
014800     05  DETAIL-LINE-1-R
014900         REDEFINES DETAIL-LINE-1     PIC X(132).
015000*---------------------------------------------------------------*
016100*
016200 COPY PRINTCTL.
016300*===============================================================*
016400 PROCEDURE DIVISION.
016500*---------------------------------------------------------------*
016600 0000-MAIN-PROCESSING.
016700*---------------------------------------------------------------*
016800     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
016900     IF WS-FILE-OPEN-ERROR
017000         GO TO 0000-EXIT.
017100     PERFORM 8000-READ-SUMMARY-FILE THRU 8000-EXIT.
017150*CR-1803 - STOP SHORT OF END-OF-FILE WHEN STATS GAVE A LIMIT.     CRPT0002
017200     PERFORM 2000-PROCESS-SUMMARY-FILE THRU 2000-EXIT
017250         UNTIL END-OF-FILE                                        CRPT0002
017280            OR (WS-LIMIT-GIVEN AND                                CRPT0002
017290                WS-RECORDS-READ-CT NOT LESS THAN WS-LIMIT-VALUE). CRPT0002
017600     PERFORM 4000-CLOSE-FILES THRU 4000-EXIT.
017700 0000-EXIT.
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 1000-OPEN-FILES.
018100*---------------------------------------------------------------*
018150     PERFORM 1050-ACCEPT-RECORD-LIMIT THRU 1050-EXIT.             CRPT0002
018200     OPEN INPUT STATE-SUMMARY-FILE.
018300     IF NOT SUMMIN-OK
018400         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
018500         DISPLAY 'CENSRPT-0100 INPUT FILE SUMMIN NOT AVAILABLE, '
018600             'STATUS = ' SUMMIN-STATUS
018700         GO TO 1000-EXIT.
018800     OPEN OUTPUT PRINT-FILE.
018900     IF NOT SYSLST-OK
019000         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
019100         DISPLAY 'CENSRPT-0110 PRINT FILE SYSLST NOT AVAILABLE, '
019200             'STATUS = ' SYSLST-STATUS
019300         CLOSE STATE-SUMMARY-FILE
019400         GO TO 1000-EXIT.
019500     ACCEPT WS-CURRENT-DATE FROM DATE.
019600     PERFORM 9200-WINDOW-THE-RUN-YEAR THRU 9200-EXIT.
019700     MOVE WS-CURRENT-YEAR       TO HL1-YEAR-OUT.
019800     MOVE WS-CURRENT-MONTH      TO HL1-MONTH-OUT.
019900     MOVE WS-CURRENT-DAY        TO HL1-DAY-OUT.
020000 1000-EXIT.
020100     EXIT.
020110*---------------------------------------------------------------*
020120 1050-ACCEPT-RECORD-LIMIT.                                        CRPT0002
020130*---------------------------------------------------------------*
020140     MOVE SPACES TO WS-LIMIT-PARM.                                CRPT0002
020150     ACCEPT WS-LIMIT-PARM.                                        CRPT0002
020160     IF WS-LIMIT-PARM = SPACES                                    CRPT0002
020170         MOVE 'N' TO WS-LIMIT-GIVEN-SW                            CRPT0002
020180     ELSE                                                         CRPT0002
020190         MOVE 'Y' TO WS-LIMIT-GIVEN-SW                            CRPT0002
020191         MOVE WS-LIMIT-PARM TO WS-EDIT-INPUT                      CRPT0002
020192         PERFORM 9800-CONVERT-EDIT-FIELD THRU 9800-EXIT           CRPT0002
020193         MOVE WS-EDIT-OUTPUT TO WS-LIMIT-VALUE.                   CRPT0002
020194 1050-EXIT.                                                       CRPT0002
020195     EXIT.                                                        CRPT0002
020200*---------------------------------------------------------------*
020300 2000-PROCESS-SUMMARY-FILE.
020400*---------------------------------------------------------------*
020410     ADD 1 TO WS-RECORDS-READ-CT.                                 CRPT0002
020700     PERFORM 2100-BUILD-DETAIL-LINE THRU 2100-EXIT.
020800     PERFORM 8000-READ-SUMMARY-FILE THRU 8000-EXIT.
020900 2000-EXIT.
021000     EXIT.
021100*---------------------------------------------------------------*
021200 2100-BUILD-DETAIL-LINE.
021300*---------------------------------------------------------------*
021400     MOVE SS-STATE-CODE               TO DL1-STATE-CODE.
021500     MOVE SS-TOTAL-POPULATION         TO DL1-TOTAL-POPULATION.
021600     MOVE SS-CHILD-POPULATION         TO DL1-CHILD-POPULATION.
021700     MOVE SS-CHILD-POVERTY-POPULATION TO DL1-CHILD-POVERTY-POP.
021800     MOVE SS-CHILD-POVERTY-PERCENTAGE TO DL1-CHILD-POVERTY-PCT.
021900     MOVE DETAIL-LINE-1-R             TO NEXT-REPORT-LINE.
022000     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
022100 2100-EXIT.
022200     EXIT.
023100*---------------------------------------------------------------*
023200 4000-CLOSE-FILES.
023300*---------------------------------------------------------------*
023400     CLOSE STATE-SUMMARY-FILE
023500           PRINT-FILE.
023600 4000-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 8000-READ-SUMMARY-FILE.
024000*---------------------------------------------------------------*
024100     READ STATE-SUMMARY-FILE
024200         AT END
024300             MOVE 'Y' TO END-OF-FILE-SW.
024400 8000-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700 9000-PRINT-REPORT-LINE.
024800*---------------------------------------------------------------*
024900     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
025000         PERFORM 9100-PRINT-HEADING-LINES THRU 9100-EXIT.
025100     MOVE NEXT-REPORT-LINE    TO PRINT-LINE.
025200     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
025300 9000-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 9100-PRINT-HEADING-LINES.
025700*---------------------------------------------------------------*
025800     MOVE PAGE-COUNT            TO HL1-PAGE-COUNT.
025900     MOVE HEADING-LINE-1-R      TO PRINT-LINE.
026000     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.
026100     MOVE 1                     TO LINE-SPACEING.
026200     MOVE HEADING-LINE-2        TO PRINT-LINE.
026300     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
026400     MOVE 2                     TO LINE-SPACEING.
026500     MOVE HEADING-LINE-3        TO PRINT-LINE.
026600     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
026650     MOVE HEADING-LINE-4-R      TO PRINT-LINE.                    CRPT0003
026660     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                CRPT0003
026700     ADD  1                     TO PAGE-COUNT.
026800     MOVE 1                     TO LINE-SPACEING.
026900     MOVE 6                     TO LINE-COUNT.
027000 9100-EXIT.
027100     EXIT.
027200*---------------------------------------------------------------*
027300 9110-WRITE-TOP-OF-PAGE.
027400*---------------------------------------------------------------*
027500     WRITE PRINT-RECORD
027600         AFTER ADVANCING PAGE.
027700     MOVE SPACE TO PRINT-LINE.
027800 9110-EXIT.
027900     EXIT.
028000*---------------------------------------------------------------*
028100 9120-WRITE-PRINT-LINE.
028200*---------------------------------------------------------------*
028300     WRITE PRINT-RECORD
028400         AFTER ADVANCING LINE-SPACEING.
028500     MOVE SPACE TO PRINT-LINE.
028600     ADD LINE-SPACEING          TO LINE-COUNT.
028700     MOVE 1                     TO LINE-SPACEING.
028800 9120-EXIT.
028900     EXIT.
029000*---------------------------------------------------------------*
029100* CR-1611 - CENTURY WINDOW FOR THE 2-DIGIT YEAR RETURNED BY     *
029200* ACCEPT FROM DATE.  YY OF 50 OR GREATER IS TAKEN AS 19XX;      *
029300* BELOW 50 IS TAKEN AS 20XX.  GOOD UNTIL THIS SHOP RETIRES      *
029400* CENSRPT, WHICH AT THE RATE STATS REQUESTS CHANGES WILL BE     *
029500* LONG AFTER 2049.                                              *
029600*---------------------------------------------------------------*
029700 9200-WINDOW-THE-RUN-YEAR.
029800*---------------------------------------------------------------*
029900     IF WS-CURRENT-YY < 50
030000         COMPUTE WS-CURRENT-YEAR = 2000 + WS-CURRENT-YY
030100     ELSE
030200         COMPUTE WS-CURRENT-YEAR = 1900 + WS-CURRENT-YY.
030300 9200-EXIT.
030400     EXIT.
030410*---------------------------------------------------------------*
030420* CR-1803 - GENERAL-PURPOSE DIGIT SCANNER, SAME AS CENSUSAN'S.    CRPT0002
030430* CONVERTS THE 8-BYTE RECORD LIMIT PARM INTO ITS UNSIGNED         CRPT0002
030440* NUMERIC VALUE, ONE CHARACTER AT A TIME.  BLANKS AND ANY OTHER   CRPT0002
030450* NON-DIGIT CHARACTER ARE SKIPPED RATHER THAN ABENDING THE RUN.   CRPT0002
030460*---------------------------------------------------------------*
030470 9800-CONVERT-EDIT-FIELD.                                         CRPT0002
030480*---------------------------------------------------------------*
030490     MOVE ZERO TO WS-EDIT-OUTPUT.                                 CRPT0002
030500     PERFORM 9810-EDIT-ONE-CHARACTER THRU 9810-EXIT               CRPT0002
030510         VARYING WS-EDIT-SUB FROM 1 BY 1 UNTIL WS-EDIT-SUB > 8.   CRPT0002
030520 9800-EXIT.                                                       CRPT0002
030530     EXIT.                                                        CRPT0002
030540*---------------------------------------------------------------*
030550 9810-EDIT-ONE-CHARACTER.                                         CRPT0002
030560*---------------------------------------------------------------*
030570     MOVE WS-EDIT-INPUT(WS-EDIT-SUB:1) TO WS-EDIT-CHAR.           CRPT0002
030580     IF WS-EDIT-CHAR IS DIGITS-ONLY                               CRPT0002
030590         MOVE WS-EDIT-CHAR TO WS-EDIT-DIGIT                       CRPT0002
030600         COMPUTE WS-EDIT-OUTPUT = WS-EDIT-OUTPUT * 10             CRPT0002
030610             + WS-EDIT-DIGIT.                                     CRPT0002
030620 9810-EXIT.                                                       CRPT0002
030630     EXIT.                                                        CRPT0002
