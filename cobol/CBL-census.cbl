000100*===============================================================*
000200* PROGRAM NAME:    CENSUSAN
000300* ORIGINAL AUTHOR: J. HALVERSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/84  J. HALVERSEN   CREATED FOR NIGHTLY POVERTY EXTRACT
000900*                          AGGREGATION.  REPLACES THE MANUAL
001000*                          TALLY SHEETS FORMERLY RUN BY STATS.
001100* 09/04/84  J. HALVERSEN   ADDED STATE-TABLE SEARCH IN PLACE OF
001200*                          THE ORIGINAL 60-CARD SORT DECK.
001300* 06/19/86  P. DELACRUZ    CR-1140 - WIDENED TOTAL-POPULATION
001400*                          AND CHILD-POPULATION TO 9(08) ON THE
001500*                          DETAIL SIDE; DISTRICTS WERE TRUNC-
001600*                          ATING ON THE OLD 9(06) LAYOUT.
001700* 11/02/88  P. DELACRUZ    CR-1206 - ADDED THE CHILD POPULATION
001800*                          AND CHILD POVERTY POPULATION BOUNDS
001900*                          CHECK PER STATS DIVISION REQUEST;
002000*                          BAD DISTRICT RECORDS WERE SILENTLY
002100*                          INFLATING STATE TOTALS.
002200* 01/23/91  ED ACKERMAN    CR-1349 - RECORD LIMIT PARM CARD MAY
002300*                          NOW BE LEFT BLANK TO PROCESS THE
002400*                          WHOLE EXTRACT; FORMERLY REQUIRED.
002500* 07/08/93  T. OYELARAN    CR-1412 - STATE TABLE FULL CONDITION
002600*                          NOW LOGGED AND SKIPPED INSTEAD OF
002700*                          ABENDING THE WHOLE RUN.
002800* 10/02/95  ED ACKERMAN    CR-1488 - SUMMARY RECORD NOW CARRIES
002900*                          A RESERVE FILLER FOR FUTURE DISTRICT
003000*                          BREAKOUTS STATS HAS BEEN ASKING FOR.
003100* 12/29/98  ED ACKERMAN    CR-1611 - Y2K REVIEW: NO 2-DIGIT YEAR
003200*                          FIELDS EXIST IN THIS PROGRAM. NO CODE
003300*                          CHANGE REQUIRED, SIGNED OFF PER
003400*                          MEMO STATS-98-114.
003500* 03/14/02  T. OYELARAN    CR-1705 - CORRECTED VALIDATION ERROR
003600*                          DISPLAY; THIRD LINE OF THE BANNER WAS
003700*                          WRAPPING ON THE 3270 OPERATOR CONSOLE.
003750* 11/18/08  ED ACKERMAN    CR-1930 - ADDED MISSING COPY CENSD;
003760*                          2100-PARSE-DETAIL-RECORD HAD BEEN
003770*                          COMPILING AGAINST FIELDS THAT WERE
003780*                          NEVER BROUGHT IN BY A COPY STATEMENT.
003790* 11/25/08  ED ACKERMAN    CR-1931 - RE-WRAPPED THE END-OF-RUN
003791*                          DISPLAY LINES AND THE CENSOUT OPEN-
003792*                          ERROR DISPLAY; CR-1930'S EDITS PUSHED
003793*                          THEM PAST COLUMN 72 AND THE COMPILER
003794*                          WAS SILENTLY TRUNCATING THE OPERANDS.
003800*===============================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    CENSUSAN.
004100 AUTHOR.        J. HALVERSEN.
004200 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
004300 DATE-WRITTEN.  03/12/84.
004400 DATE-COMPILED.
004500 SECURITY.      NON-CONFIDENTIAL.
004600*===============================================================*
004700* THIS PROGRAM IS THE ANALYSIS STAGE OF THE NIGHTLY CENSUS       *
004800* POVERTY-ESTIMATE JOB.  IT READS THE SCHOOL-DISTRICT-LEVEL      *
004900* DETAIL EXTRACT (DD CENSIN), ACCUMULATES TOTAL POPULATION,      *
005000* CHILD POPULATION, AND CHILD POVERTY POPULATION BY STATE CODE,  *
005100* AND WRITES ONE SUMMARY RECORD PER STATE TO DD CENSOUT FOR      *
005200* CENSRPT TO PRINT.  SEE CENSRPT FOR THE REPORT STAGE.           *
005300*===============================================================*
005400 ENVIRONMENT DIVISION.
005500*---------------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700*---------------------------------------------------------------*
005800 SOURCE-COMPUTER. IBM-3081.
005900 OBJECT-COMPUTER. IBM-3081.
006000 SPECIAL-NAMES.
006100     CLASS DIGITS-ONLY IS '0' THRU '9'.
006200*---------------------------------------------------------------*
006300 INPUT-OUTPUT SECTION.
006400*---------------------------------------------------------------*
006500 FILE-CONTROL.
006600     SELECT CENSUS-DETAIL-FILE ASSIGN TO CENSIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS CENSIN-STATUS.
006900*
007000     SELECT STATE-SUMMARY-FILE ASSIGN TO CENSOUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS CENSOUT-STATUS.
007300*===============================================================*
007400 DATA DIVISION.
007500*---------------------------------------------------------------*
007600 FILE SECTION.
007700*---------------------------------------------------------------*
007800 FD  CENSUS-DETAIL-FILE
007900     RECORDING MODE IS F.
008000 01  CENSUS-DETAIL-LINE.
008100     05  FILLER                             PIC X(200).
008200*---------------------------------------------------------------*
008300 FD  STATE-SUMMARY-FILE
008400     RECORDING MODE IS F.
008500 COPY CENSS.
008600*---------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 01  WS-SWITCHES-MISC-FIELDS.
009000*---------------------------------------------------------------*
009100     05  CENSIN-STATUS               PIC 99.
009200         88  CENSIN-OK                         VALUE 00.
009300     05  CENSOUT-STATUS              PIC 99.
009400         88  CENSOUT-OK                        VALUE 00.
009500     05  END-OF-FILE-SW              PIC X(01)  VALUE 'N'.
009600         88  END-OF-FILE                       VALUE 'Y'.
009700     05  WS-FILE-OPEN-ERROR-SW       PIC X(01)  VALUE 'N'.
009800         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
009900     05  WS-LIMIT-GIVEN-SW           PIC X(01)  VALUE 'N'.
010000         88  WS-LIMIT-GIVEN                    VALUE 'Y'.
010100     05  FILLER                      PIC X(10) VALUE SPACE.
010200*---------------------------------------------------------------*
010300 01  WS-PARM-FIELDS.
010400*---------------------------------------------------------------*
010500     05  WS-LIMIT-PARM               PIC X(08) VALUE SPACE.
010600     05  WS-LIMIT-VALUE              PIC 9(08) COMP VALUE ZERO.
010700     05  FILLER                      PIC X(04) VALUE SPACE.
010800*---------------------------------------------------------------*
010900 01  WS-COUNTER-FIELDS.
011000*---------------------------------------------------------------*
011100     05  WS-RECORDS-READ-CT          PIC 9(09) COMP VALUE ZERO.
011200     05  WS-REJECTED-CT              PIC 9(09) COMP VALUE ZERO.
011300     05  WS-STATE-COUNT              PIC 9(02) COMP VALUE ZERO.
011400     05  FILLER                      PIC X(06) VALUE SPACE.
011500*---------------------------------------------------------------*
011510*CR-1930 - CD-DETAIL-RECORD WAS REFERENCED BELOW WITH NO COPY     CENS0003
011520* STATEMENT BRINGING IT IN; ADDED HERE SO THE FIELDS EXIST.       CENS0003
011530 COPY CENSD.                                                      CENS0003
011540*---------------------------------------------------------------*
011600 01  WS-DETAIL-WORK-FIELDS.
011700*---------------------------------------------------------------*
011800     05  WS-STATE-CODE               PIC 9(02) VALUE ZERO.
011900     05  WS-TOTAL-POP                PIC 9(08) VALUE ZERO.
012000     05  WS-CHILD-POP                PIC 9(08) VALUE ZERO.
012100     05  WS-CHILD-POVERTY-POP        PIC 9(08) VALUE ZERO.
012200     05  FILLER                      PIC X(06) VALUE SPACE.
012300*---------------------------------------------------------------*
012400 01  WS-VALIDATION-WORK-FIELDS.
012500*---------------------------------------------------------------*
012600     05  WS-ATTEMPTED-TOTAL-POP             PIC 9(09) VALUE ZERO.
012700     05  WS-ATTEMPTED-TOTAL-POP-ED
012800         REDEFINES WS-ATTEMPTED-TOTAL-POP   PIC Z(08)9.
012900     05  WS-ATTEMPTED-CHILD-POP             PIC 9(09) VALUE ZERO.
013000     05  WS-ATTEMPTED-CHILD-POP-ED
013100         REDEFINES WS-ATTEMPTED-CHILD-POP   PIC Z(08)9.
013200     05  WS-ATTEMPTED-CHILD-POVERTY-POP     PIC 9(09) VALUE ZERO.
013300     05  WS-ATTEMPTED-CHILD-POVERTY-POP-ED
013400         REDEFINES WS-ATTEMPTED-CHILD-POVERTY-POP
013500                                             PIC Z(08)9.
013600     05  FILLER                             PIC X(08) VALUE SPACE.
013700*---------------------------------------------------------------*
013800 01  WS-EDIT-WORK-FIELDS.
013900*---------------------------------------------------------------*
014000     05  WS-EDIT-INPUT                PIC X(08) VALUE SPACE.
014100     05  WS-EDIT-OUTPUT                PIC 9(08) COMP VALUE ZERO.
014200     05  WS-EDIT-SUB                   PIC 9(02) COMP VALUE ZERO.
014300     05  WS-EDIT-CHAR                  PIC X(01) VALUE SPACE.
014400     05  WS-EDIT-DIGIT                 PIC 9(01) VALUE ZERO.
014500     05  FILLER                        PIC X(06) VALUE SPACE.
014600*---------------------------------------------------------------*
014700 01  STATE-ACCUMULATION-FIELDS.
014800*---------------------------------------------------------------*
014900     05  STATE-TABLE OCCURS 1 TO 60 TIMES
015000             DEPENDING ON WS-STATE-COUNT
015100             INDEXED BY STATE-INDEX.
015200         10  ST-STATE-CODE               PIC 9(02).
015300         10  ST-TOTAL-POPULATION         PIC 9(09).
015400         10  ST-CHILD-POPULATION         PIC 9(09).
015500         10  ST-CHILD-POVERTY-POPULATION PIC 9(09).
015600         10  FILLER                      PIC X(05).
015700*===============================================================*
015800 PROCEDURE DIVISION.
015900*---------------------------------------------------------------*
016000 0000-MAIN-PARAGRAPH.
016100*---------------------------------------------------------------*
016200     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
016300     IF WS-FILE-OPEN-ERROR
016400         GO TO 0000-EXIT.
016500     PERFORM 8000-READ-DETAIL-FILE THRU 8000-EXIT.
016600     PERFORM 2000-PROCESS-DETAIL-FILE THRU 2000-EXIT
016700         UNTIL END-OF-FILE
016800            OR (WS-LIMIT-GIVEN AND
016900                WS-RECORDS-READ-CT NOT LESS THAN WS-LIMIT-VALUE).
017000     PERFORM 3000-WRITE-SUMMARY-FILE THRU 3000-EXIT.
017100     PERFORM 4000-CLOSE-FILES THRU 4000-EXIT.
017200     DISPLAY 'CENSUSAN-0001 RECORDS READ       - '
017210         WS-RECORDS-READ-CT.                                      CENS0004
017300     DISPLAY 'CENSUSAN-0002 RECORDS REJECTED   - ' WS-REJECTED-CT.
017400     DISPLAY 'CENSUSAN-0003 STATES SUMMARIZED  - ' WS-STATE-COUNT.
017500 0000-EXIT.
017600     GOBACK.
017700*---------------------------------------------------------------*
017800 1000-OPEN-FILES.
017900*---------------------------------------------------------------*
018000     PERFORM 1050-ACCEPT-RECORD-LIMIT THRU 1050-EXIT.
018100     OPEN INPUT CENSUS-DETAIL-FILE.
018200     IF NOT CENSIN-OK
018300         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
018400         DISPLAY 'CENSUSAN-0100 INPUT FILE CENSIN NOT AVAILABLE, '
018500             'STATUS = ' CENSIN-STATUS
018600         GO TO 1000-EXIT.
018700     OPEN OUTPUT STATE-SUMMARY-FILE.
018800     IF NOT CENSOUT-OK
018900         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
019000         DISPLAY 'CENSUSAN-0110 OUTPUT FILE CENSOUT NOT '         CENS0004
019010             'AVAILABLE, STATUS = ' CENSOUT-STATUS                CENS0004
019200         CLOSE CENSUS-DETAIL-FILE.
019300 1000-EXIT.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 1050-ACCEPT-RECORD-LIMIT.
019700*---------------------------------------------------------------*
019800     MOVE SPACES TO WS-LIMIT-PARM.
019900     ACCEPT WS-LIMIT-PARM.
020000     IF WS-LIMIT-PARM = SPACES
020100         MOVE 'N' TO WS-LIMIT-GIVEN-SW
020200     ELSE
020300         MOVE 'Y' TO WS-LIMIT-GIVEN-SW
020400         MOVE WS-LIMIT-PARM TO WS-EDIT-INPUT
020500         PERFORM 9800-CONVERT-EDIT-FIELD THRU 9800-EXIT
020600         MOVE WS-EDIT-OUTPUT TO WS-LIMIT-VALUE.
020700 1050-EXIT.
020800     EXIT.
020900*---------------------------------------------------------------*
021000 2000-PROCESS-DETAIL-FILE.
021100*---------------------------------------------------------------*
021200     ADD 1 TO WS-RECORDS-READ-CT.
021300     PERFORM 2100-PARSE-DETAIL-RECORD THRU 2100-EXIT.
021400     PERFORM 2200-ACCUMULATE-STATE-TOTALS THRU 2200-EXIT.
021500     PERFORM 8000-READ-DETAIL-FILE THRU 8000-EXIT.
021600 2000-EXIT.
021700     EXIT.
021800*---------------------------------------------------------------*
021900 2100-PARSE-DETAIL-RECORD.
022000*---------------------------------------------------------------*
022100     MOVE CENSUS-DETAIL-LINE TO CD-DETAIL-RECORD.
022200*
022300     MOVE SPACES TO WS-EDIT-INPUT.
022400     MOVE CD-STATE-CODE TO WS-EDIT-INPUT(1:2).
022500     PERFORM 9800-CONVERT-EDIT-FIELD THRU 9800-EXIT.
022600     MOVE WS-EDIT-OUTPUT TO WS-STATE-CODE.
022700*
022800     MOVE CD-TOTAL-POPULATION TO WS-EDIT-INPUT.
022900     PERFORM 9800-CONVERT-EDIT-FIELD THRU 9800-EXIT.
023000     MOVE WS-EDIT-OUTPUT TO WS-TOTAL-POP.
023100*
023200     MOVE CD-CHILD-POPULATION TO WS-EDIT-INPUT.
023300     PERFORM 9800-CONVERT-EDIT-FIELD THRU 9800-EXIT.
023400     MOVE WS-EDIT-OUTPUT TO WS-CHILD-POP.
023500*
023600     MOVE CD-CHILD-POVERTY-POPULATION TO WS-EDIT-INPUT.
023700     PERFORM 9800-CONVERT-EDIT-FIELD THRU 9800-EXIT.
023800     MOVE WS-EDIT-OUTPUT TO WS-CHILD-POVERTY-POP.
023900 2100-EXIT.
024000     EXIT.
024100*---------------------------------------------------------------*
024200 2200-ACCUMULATE-STATE-TOTALS.
024300*---------------------------------------------------------------*
024400     SET STATE-INDEX TO 1.
024500     SEARCH STATE-TABLE
024600         AT END
024700             PERFORM 2250-APPEND-NEW-STATE THRU 2250-EXIT
024800         WHEN ST-STATE-CODE(STATE-INDEX) = WS-STATE-CODE
024900             PERFORM 2260-VALIDATE-AND-ADD THRU 2260-EXIT.
025000 2200-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 2250-APPEND-NEW-STATE.
025400*---------------------------------------------------------------*
025500     IF WS-STATE-COUNT = 60
025600         DISPLAY 'CENSUSAN-0220 STATE TABLE FULL, STATE CODE '
025700             WS-STATE-CODE ' DROPPED'
025800         ADD 1 TO WS-REJECTED-CT
025900         GO TO 2250-EXIT.
026000     ADD 1 TO WS-STATE-COUNT.
026100     SET STATE-INDEX TO WS-STATE-COUNT.
026200     MOVE WS-STATE-CODE TO ST-STATE-CODE(STATE-INDEX).
026300     MOVE ZERO TO ST-TOTAL-POPULATION(STATE-INDEX)
026400                  ST-CHILD-POPULATION(STATE-INDEX)
026500                  ST-CHILD-POVERTY-POPULATION(STATE-INDEX).
026600     PERFORM 2260-VALIDATE-AND-ADD THRU 2260-EXIT.
026700 2250-EXIT.
026800     EXIT.
026900*---------------------------------------------------------------*
027000* CR-1206 - BOUNDS CHECK BELOW PROTECTS THE RUNNING TOTALS; A   *
027100* DISTRICT RECORD THAT WOULD PUSH CHILD POPULATION OR CHILD     *
027200* POVERTY POPULATION PAST ITS PARENT TOTAL IS REJECTED AND THE  * CENS0001
027300* STATE ENTRY IS LEFT EXACTLY AS IT WAS BEFORE THIS RECORD.     * CENS0001
027400*---------------------------------------------------------------*
027500 2260-VALIDATE-AND-ADD.
027600*---------------------------------------------------------------*
027700     COMPUTE WS-ATTEMPTED-TOTAL-POP =
027800         ST-TOTAL-POPULATION(STATE-INDEX) + WS-TOTAL-POP.
027900     COMPUTE WS-ATTEMPTED-CHILD-POP =
028000         ST-CHILD-POPULATION(STATE-INDEX) + WS-CHILD-POP.
028100     COMPUTE WS-ATTEMPTED-CHILD-POVERTY-POP =
028200         ST-CHILD-POVERTY-POPULATION(STATE-INDEX)
028300             + WS-CHILD-POVERTY-POP.
028400     IF WS-ATTEMPTED-CHILD-POP > WS-ATTEMPTED-TOTAL-POP
028500         PERFORM 9900-DISPLAY-VALIDATION-ERROR THRU 9900-EXIT
028600         ADD 1 TO WS-REJECTED-CT
028700         GO TO 2260-EXIT.
028800     IF WS-ATTEMPTED-CHILD-POVERTY-POP > WS-ATTEMPTED-CHILD-POP
028900         PERFORM 9900-DISPLAY-VALIDATION-ERROR THRU 9900-EXIT
029000         ADD 1 TO WS-REJECTED-CT
029100         GO TO 2260-EXIT.
029200     MOVE WS-ATTEMPTED-TOTAL-POP
029300         TO ST-TOTAL-POPULATION(STATE-INDEX).
029400     MOVE WS-ATTEMPTED-CHILD-POP
029500         TO ST-CHILD-POPULATION(STATE-INDEX).
029600     MOVE WS-ATTEMPTED-CHILD-POVERTY-POP
029700         TO ST-CHILD-POVERTY-POPULATION(STATE-INDEX).
029800 2260-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100 3000-WRITE-SUMMARY-FILE.
030200*---------------------------------------------------------------*
030300     IF WS-STATE-COUNT > 0
030400         PERFORM 3100-WRITE-ONE-SUMMARY-RECORD THRU 3100-EXIT
030500             VARYING STATE-INDEX FROM 1 BY 1
030600             UNTIL STATE-INDEX > WS-STATE-COUNT.
030700 3000-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 3100-WRITE-ONE-SUMMARY-RECORD.
031100*---------------------------------------------------------------*
031200     MOVE ST-STATE-CODE(STATE-INDEX)       TO SS-STATE-CODE.
031300     MOVE ST-TOTAL-POPULATION(STATE-INDEX) TO SS-TOTAL-POPULATION.
031400     MOVE ST-CHILD-POPULATION(STATE-INDEX) TO SS-CHILD-POPULATION.
031500     MOVE ST-CHILD-POVERTY-POPULATION(STATE-INDEX)
031600         TO SS-CHILD-POVERTY-POPULATION.
031700     IF ST-CHILD-POPULATION(STATE-INDEX) > ZERO
031800         COMPUTE SS-CHILD-POVERTY-PERCENTAGE ROUNDED =
031900             100 * ST-CHILD-POVERTY-POPULATION(STATE-INDEX)
032000                 / ST-CHILD-POPULATION(STATE-INDEX)
032100     ELSE
032200         MOVE ZERO TO SS-CHILD-POVERTY-PERCENTAGE.
032300     WRITE SS-SUMMARY-RECORD.
032400 3100-EXIT.
032500     EXIT.
032600*---------------------------------------------------------------*
032700 4000-CLOSE-FILES.
032800*---------------------------------------------------------------*
032900     CLOSE CENSUS-DETAIL-FILE
033000           STATE-SUMMARY-FILE.
033100 4000-EXIT.
033200     EXIT.
033300*---------------------------------------------------------------*
033400 8000-READ-DETAIL-FILE.
033500*---------------------------------------------------------------*
033600     READ CENSUS-DETAIL-FILE
033700         AT END
033800             MOVE 'Y' TO END-OF-FILE-SW.
033900 8000-EXIT.
034000     EXIT.
034100*---------------------------------------------------------------*
034200* CR-1705 - GENERAL-PURPOSE DIGIT SCANNER.  CONVERTS AN 8-BYTE  * CENS0002
034300* ALPHANUMERIC FIELD THAT MAY CARRY LEADING AND/OR TRAILING     * CENS0002
034400* BLANKS INTO ITS UNSIGNED NUMERIC VALUE, ONE CHARACTER AT A    *
034500* TIME.  BLANKS ARE SKIPPED; ANY OTHER NON-DIGIT CHARACTER IS   *
034600* ALSO SKIPPED RATHER THAN ABENDING THE RUN.                    *
034700*---------------------------------------------------------------*
034800 9800-CONVERT-EDIT-FIELD.
034900*---------------------------------------------------------------*
035000     MOVE ZERO TO WS-EDIT-OUTPUT.
035100     PERFORM 9810-EDIT-ONE-CHARACTER THRU 9810-EXIT
035200         VARYING WS-EDIT-SUB FROM 1 BY 1 UNTIL WS-EDIT-SUB > 8.
035300 9800-EXIT.
035400     EXIT.
035500*---------------------------------------------------------------*
035600 9810-EDIT-ONE-CHARACTER.
035700*---------------------------------------------------------------*
035800     MOVE WS-EDIT-INPUT(WS-EDIT-SUB:1) TO WS-EDIT-CHAR.
035900     IF WS-EDIT-CHAR IS DIGITS-ONLY
036000         MOVE WS-EDIT-CHAR TO WS-EDIT-DIGIT
036100         COMPUTE WS-EDIT-OUTPUT = WS-EDIT-OUTPUT * 10
036200             + WS-EDIT-DIGIT.
036300 9810-EXIT.
036400     EXIT.
036500*---------------------------------------------------------------*
036600 9900-DISPLAY-VALIDATION-ERROR.
036700*---------------------------------------------------------------*
036800     DISPLAY 'INVALID ARGUMENT -->'.
036900     DISPLAY 'RESULTING CHILD POPULATION OR CHILD POVERTY'.
037000     DISPLAY 'POPULATION WOULD EXCEED TOTAL POPULATION.'.
037100     DISPLAY '------------------------------------------------'.
037200     DISPLAY '                  TOTAL POPULATION: '
037300         WS-ATTEMPTED-TOTAL-POP-ED.
037400     DISPLAY '        RESULTANT CHILD POPULATION: '
037500         WS-ATTEMPTED-CHILD-POP-ED.
037600     DISPLAY 'RESULTANT CHILD POVERTY POPULATION: '
037700         WS-ATTEMPTED-CHILD-POVERTY-POP-ED.
037800 9900-EXIT.
037900     EXIT.
