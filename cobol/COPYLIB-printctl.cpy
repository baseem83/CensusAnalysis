000100*------------------------------------------------------------*
000200* PRINTCTL -  STANDARD SHOP PRINTER-CONTROL AND RUN-DATE     *
000300*             WORK AREA.  COPIED INTO EVERY PROGRAM THAT     *
000400*             WRITES A PRINT FILE.                           *
000500*------------------------------------------------------------*
000600* CR-1611 (Y2K) - WS-CURRENT-YY COMES BACK FROM THE SYSTEM   *
000700* AS ONLY TWO DIGITS.  WS-CURRENT-YEAR IS WINDOWED TO FOUR   *
000800* DIGITS BY THE CALLING PROGRAM'S DATE-WINDOWING PARAGRAPH   *
000900* BEFORE USE.                            SAK  11/04/1998    *
001000*------------------------------------------------------------*
001100 05  WS-CURRENT-DATE-DATA.
001200     10  WS-CURRENT-DATE.
001300         15  WS-CURRENT-YY           PIC 9(02).
001400         15  WS-CURRENT-MONTH        PIC 9(02).
001500         15  WS-CURRENT-DAY          PIC 9(02).
001600     10  WS-CURRENT-YEAR             PIC 9(04).
001700 05  PRINTER-CONTROL-FIELDS.
001800     10  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
001900     10  LINE-COUNT                  PIC 9(03) COMP VALUE 999.
002000     10  LINES-ON-PAGE               PIC 9(02) COMP VALUE 55.
002100     10  PAGE-COUNT                  PIC 9(03) COMP VALUE 1.
002200     10  TOP-OF-PAGE                 PIC X(02) VALUE '1'.
002300     10  SINGLE-SPACE                PIC X(01) VALUE ' '.
002400     10  DOUBLE-SPACE                PIC X(01) VALUE '0'.
002500     10  TRIPLE-SPACE                PIC X(01) VALUE '-'.
002600     10  OVERPRINT                   PIC X(01) VALUE '+'.
