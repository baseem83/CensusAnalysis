000100*------------------------------------------------------------*
000200* CENSS    -  STATE SUMMARY RECORD                           *
000300*             ONE ROW PER DISTINCT STATE CODE ENCOUNTERED BY *
000400*             CENSUSAN, IN FIRST-SEEN ORDER.  SHARED BY THE  *
000500*             ANALYZER (WRITES IT) AND CENSRPT (READS IT).   *
000600*------------------------------------------------------------*
000700 01  SS-SUMMARY-RECORD.
000800     05 SS-STATE-CODE                       PIC 9(02).
000900     05 SS-TOTAL-POPULATION                 PIC 9(09).
001000     05 SS-CHILD-POPULATION                 PIC 9(09).
001100     05 SS-CHILD-POVERTY-POPULATION         PIC 9(09).
001200     05 SS-CHILD-POVERTY-PERCENTAGE         PIC S9(03)V9(02).
001300     05 FILLER                              PIC X(10).
