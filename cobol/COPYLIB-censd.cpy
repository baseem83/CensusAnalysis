000100*------------------------------------------------------------*
000200* CENSD    -  CENSUS DETAIL RECORD (NIGHTLY POVERTY EXTRACT) *
000300*             108 COLUMNS ARE MEANINGFUL; REST OF THE LINE   *
000400*             (DISTRICT-LEVEL BREAKDOWN, SOURCE FILE, DATE)  *
000500*             IS CARRIED BY THE CALLER AS FILLER-4 AND IS    *
000600*             NOT REFERENCED BY THIS COPYBOOK.               *
000700*------------------------------------------------------------*
000800 01  CD-DETAIL-RECORD.
000900     05 CD-STATE-CODE                       PIC X(02).
001000     05 FILLER                              PIC X(80).
001100     05 CD-TOTAL-POPULATION                 PIC X(08).
001200     05 FILLER                              PIC X(01).
001300     05 CD-CHILD-POPULATION                 PIC X(08).
001400     05 FILLER                              PIC X(01).
001500     05 CD-CHILD-POVERTY-POPULATION         PIC X(08).
